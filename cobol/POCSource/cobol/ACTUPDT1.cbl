000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                       *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500* PROGRAM:  ACTUPDT1                                              *
000600*                                                                 *
000700* READS A SEQUENTIAL FILE OF ACCOUNT UPDATE REQUESTS AND MERGES   *
000800* EACH ONE ONTO THE ACCOUNT MASTER FILE.  AC-CLIENT-UUID, AC-NAME,*
000900* AC-TYPE AND AC-STATUS FOLLOW THE USUAL BLANK-MEANS-UNSET RULE;  *
001000* AC-BALANCE AND AC-CURRENCY-CODE ARE ALWAYS SUPPLIED BY THIS     *
001100* BATCH'S UPSTREAM EXTRACT AND ARE ALWAYS COPIED ACROSS, NO       *
001200* BLANK-OR-ZERO CHECK NEEDED (REQUEST #5604).  THE MASTER RECORD  *
001300* IS LOCATED BY A SEARCH ALL OF THE ACCOUNT UUID INDEX TABLE      *
001400* (SEE ACCTIDXF BELOW) SINCE THIS BOX HAS NO INDEXED ORGANIZATION *
001500* AVAILABLE TO IT.                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    ACTUPDT1.
001900 AUTHOR.        JON SAYLES.
002000 INSTALLATION.  THE SYSTEMS GROUP - RETAIL BANKING.
002100 DATE-WRITTEN.  10/02/89.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
002400******************************************************************
002500*                       CHANGE LOG                                *
002600******************************************************************
002700* 10/02/89  JRS  ORIGINAL DELIVERY, MODELED ON CLIUPDT1.           *
002800* 02/08/90  JRS  ADDED NOT-FOUND COUNTER (SAME FIX AS CLIUPDT1     *
002900*                REQUEST, SEE THAT PROGRAM'S LOG 01/23/90).        *
003000* 07/19/92  DWS  SWITCHED THE MASTER LOOKUP FROM A LINEAR TABLE    *
003100*                SCAN TO SEARCH ALL (REQUEST #4803, COMPANION TO   *
003200*                CLIUPDT1'S REQUEST #4802).                        *
003300* 02/14/96  DWS  ADDED AC-BALANCE AND AC-CURRENCY-CODE TO THE      *
003400*                MERGE - PREVIOUSLY ONLY NAME/TYPE/STATUS/OWNER    *
003500*                WERE UPDATABLE (REQUEST #5604).  BALANCE AND      *
003600*                CURRENCY ARE ALWAYS SUPPLIED BY THE EXTRACT, SO   *
003700*                NO BLANK-CHECK IS NEEDED ON THOSE TWO FIELDS.     *
003800* 12/02/98  RTM  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS ON     *
003900*                EITHER FILE, NO CHANGE REQUIRED (Y2K PROJECT      *
004000*                TASK #121).                                      *
004100* 04/17/01  KPL  ADDED BAD-REWRITE DUMP DISPLAY USING THE RAW      *
004200*                BALANCE-ALPHA REDEFINITION (REQUEST #7291,        *
004300*                COMPANION TO CLIUPDT1'S REQUEST #7290).           *
004310* 08/10/03  KPL  ROUTED THE ABEND-PATH DISPLAYS TO THE OPERATOR    *
004320*                CONSOLE (CONSOLE-DEVICE) INSTEAD OF THE SYSOUT    *
004330*                LOG - REQUEST #8201, SAME FIX AS CLIUPDT1.        *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     CONSOLE IS CONSOLE-DEVICE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT ACTUPDF
005700            ASSIGN TO ACTUPDF
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS IS WS-ACTUPDF-STATUS.
006000
006100     SELECT ACCTMSTR
006200            ASSIGN TO ACCTMSTR
006300            ORGANIZATION IS RELATIVE
006400            ACCESS MODE IS RANDOM
006500            RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
006600            FILE STATUS IS WS-ACCTMSTR-STATUS.
006700
006800     SELECT ACCTIDXF
006900            ASSIGN TO ACCTIDXF
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-ACCTIDXF-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  ACTUPDF
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     BLOCK CONTAINS 0 RECORDS.
008000 COPY ACCMSTR REPLACING ==:TAG:== BY ==ACU==.
008100
008200 FD  ACCTMSTR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS.
008600 COPY ACCMSTR REPLACING ==:TAG:== BY ==ACM==.
008700
008800 FD  ACCTIDXF
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS.
009200 01  ACX-INDEX-RECORD-FD.
009300     05  ACX-FD-UUID                 PIC X(36).
009400     05  ACX-FD-RELATIVE-KEY         PIC 9(08) COMP.
009500
009600 WORKING-STORAGE SECTION.
009700 01  WS-FILE-STATUS-CODES.
009800     05  WS-ACTUPDF-STATUS           PIC X(02) VALUE SPACES.
009900         88  ACTUPDF-OK              VALUE '00'.
010000         88  ACTUPDF-EOF             VALUE '10'.
010100     05  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.
010200         88  ACCTMSTR-OK             VALUE '00'.
010300     05  WS-ACCTIDXF-STATUS          PIC X(02) VALUE SPACES.
010400         88  ACCTIDXF-OK             VALUE '00'.
010500         88  ACCTIDXF-EOF            VALUE '10'.
010550* --- COMBINED VIEW OF ALL THREE STATUS BYTES, FOR THE ONE-LINE
010560*     ABEND DIAGNOSTIC DISPLAY WHEN MORE THAN ONE FILE IS BAD.
010570 01  WS-ALL-STATUS-ALPHA REDEFINES WS-FILE-STATUS-CODES
010580                                 PIC X(06).
010600
010700 77  WS-ACTUPDF-EOF-SW           PIC X(01) VALUE 'N'.
010800     88  ACU-AT-EOF              VALUE 'Y'.
010900 77  WS-MASTER-FOUND-SW          PIC X(01) VALUE 'N'.
011300     88  MASTER-FOUND            VALUE 'Y'.
011500
011600 COPY UUIDIDX REPLACING ==:TAG:== BY ==ACX==.
011700
011800 77  WS-ACCT-RELATIVE-KEY        PIC 9(08) COMP.
011900 77  WS-ACCT-RELKEY-ALPHA REDEFINES WS-ACCT-RELATIVE-KEY
011950                                 PIC X(04).
012000
012100 01  WS-RUN-COUNTERS.
012200     05  WS-TOTAL-READ               PIC S9(09) COMP VALUE ZERO.
012210     05  WS-TOTAL-READ-ALPHA REDEFINES WS-TOTAL-READ PIC X(04).
012300     05  WS-TOTAL-UPDATED            PIC S9(09) COMP VALUE ZERO.
012400     05  WS-TOTAL-NOT-FOUND          PIC S9(09) COMP VALUE ZERO.
012500
012600 PROCEDURE DIVISION.
012700******************************************************************
012800 0000-MAIN-PROCESS.
012900******************************************************************
013000     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
013100     PERFORM 0760-LOAD-ACCOUNT-INDEX THRU 0760-EXIT.
013200
013300     PERFORM 0110-READ-ACTUPDF THRU 0110-EXIT.
013400     PERFORM 0100-PROCESS-UPDATES THRU 0100-EXIT
013500             UNTIL ACU-AT-EOF.
013600
013700     PERFORM 0850-REPORT-RUN-TOTALS THRU 0850-EXIT.
013800     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
013900
014000     GOBACK.
014100
014200******************************************************************
014300 0100-PROCESS-UPDATES.
014400******************************************************************
014500     ADD 1 TO WS-TOTAL-READ.
014600     PERFORM 0200-FIND-ACCOUNT-MASTER THRU 0200-EXIT.
014700
014800     IF MASTER-FOUND
014900         PERFORM 0300-MERGE-ACCOUNT-FIELDS THRU 0300-EXIT
015000         REWRITE ACM-ACCOUNT-RECORD
015100         IF NOT ACCTMSTR-OK
015200             DISPLAY 'ACTUPDT1 - ACCTMSTR REWRITE ERROR, STATUS '
015300                     WS-ACCTMSTR-STATUS UPON CONSOLE-DEVICE
015400             DISPLAY 'ACTUPDT1 - BAD BALANCE BYTES '
015450                     ACM-BALANCE-ALPHA UPON CONSOLE-DEVICE
015500             MOVE 16 TO RETURN-CODE
015600         ELSE
015700             ADD 1 TO WS-TOTAL-UPDATED
015800         END-IF
015900     ELSE
016000         ADD 1 TO WS-TOTAL-NOT-FOUND
016100         DISPLAY 'ACTUPDT1 - ACCOUNT NOT ON MASTER, UUID '
016200                 ACU-UUID
016300     END-IF.
016400
016500     PERFORM 0110-READ-ACTUPDF THRU 0110-EXIT.
016600 0100-EXIT.
016700     EXIT.
016800
016900******************************************************************
017000 0110-READ-ACTUPDF.
017100******************************************************************
017200     READ ACTUPDF.
017300     IF ACTUPDF-EOF
017400         MOVE 'Y' TO WS-ACTUPDF-EOF-SW
017500     ELSE
017600         IF NOT ACTUPDF-OK
017700             DISPLAY 'ACTUPDT1 - ACTUPDF READ ERROR, STATUS '
017800                     WS-ACTUPDF-STATUS UPON CONSOLE-DEVICE
017900             MOVE 16 TO RETURN-CODE
018000             MOVE 'Y' TO WS-ACTUPDF-EOF-SW
018100         END-IF
018200     END-IF.
018300 0110-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700 0200-FIND-ACCOUNT-MASTER.
018800******************************************************************
018900     MOVE 'N' TO WS-MASTER-FOUND-SW.
019000     SET ACX-T-IDX TO 1.
019100     SEARCH ALL ACX-INDEX-TABLE
019200         WHEN ACX-T-UUID (ACX-T-IDX) = ACU-UUID
019300             MOVE ACX-T-RELATIVE-KEY (ACX-T-IDX)
019400                                     TO WS-ACCT-RELATIVE-KEY
019500             READ ACCTMSTR
019600             IF ACCTMSTR-OK
019700                 MOVE 'Y' TO WS-MASTER-FOUND-SW
019800             END-IF
019900     END-SEARCH.
020000 0200-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400 0300-MERGE-ACCOUNT-FIELDS.
020500*    FIELD-MERGE UPDATE RULE.  ACU-CLIENT-UUID, ACU-NAME, ACU-TYPE *
020600*    AND ACU-STATUS FOLLOW THE USUAL BLANK-MEANS-UNSET RULE.       *
020700*    ACU-BALANCE AND ACU-CURRENCY-CODE ARE ALWAYS SUPPLIED ON      *
020800*    THIS BATCH'S UPDATE REQUEST AND ARE ALWAYS COPIED ACROSS      *
020900*    (REQUEST #5604) - NO LOW-VALUE SWITCH IS CARRIED ON THE       *
021000*    UPDATE-REQUEST SIDE OF THIS RECORD.  ACU-UUID ITSELF NEVER    *
021100*    PARTICIPATES.                                                 *
021200******************************************************************
021300     IF ACU-CLIENT-UUID NOT = SPACES
021400         MOVE ACU-CLIENT-UUID  TO ACM-CLIENT-UUID
021500     END-IF.
021600
021700     IF ACU-NAME NOT = SPACES
021800         MOVE ACU-NAME         TO ACM-NAME
021900     END-IF.
022000
022100     IF ACU-TYPE NOT = SPACES
022200         MOVE ACU-TYPE         TO ACM-TYPE
022300     END-IF.
022400
022500     IF ACU-STATUS NOT = SPACES
022600         MOVE ACU-STATUS       TO ACM-STATUS
022700     END-IF.
022800
022900     MOVE ACU-BALANCE         TO ACM-BALANCE.
023000     MOVE ACU-CURRENCY-CODE   TO ACM-CURRENCY-CODE.
023100 0300-EXIT.
023200     EXIT.
023300
023400******************************************************************
023500 0700-OPEN-FILES.
023600******************************************************************
023700     OPEN INPUT ACTUPDF
023800                ACCTIDXF
023900          I-O   ACCTMSTR.
024000
024100     IF NOT ACTUPDF-OK
024200         DISPLAY 'ACTUPDT1 - ERROR OPENING ACTUPDF, STATUS '
024300                 WS-ACTUPDF-STATUS UPON CONSOLE-DEVICE
024400         MOVE 16 TO RETURN-CODE
024500         MOVE 'Y' TO WS-ACTUPDF-EOF-SW
024600     END-IF.
024700
024800     IF NOT ACCTMSTR-OK
024900         DISPLAY 'ACTUPDT1 - ERROR OPENING ACCTMSTR, STATUS '
025000                 WS-ACCTMSTR-STATUS UPON CONSOLE-DEVICE
025100         MOVE 16 TO RETURN-CODE
025200         MOVE 'Y' TO WS-ACTUPDF-EOF-SW
025300     END-IF.
025400 0700-EXIT.
025500     EXIT.
025600
025700******************************************************************
025800 0760-LOAD-ACCOUNT-INDEX.
025900******************************************************************
026000     MOVE ZERO TO ACX-INDEX-COUNT.
026100     PERFORM 0765-READ-ONE-INDEX-ENTRY THRU 0765-EXIT
026200             UNTIL ACCTIDXF-EOF.
026300 0760-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700 0765-READ-ONE-INDEX-ENTRY.
026800******************************************************************
026900     READ ACCTIDXF.
027000     IF ACCTIDXF-EOF
027100         CONTINUE
027200     ELSE
027300         ADD 1 TO ACX-INDEX-COUNT
027400         MOVE ACX-FD-UUID
027500             TO ACX-T-UUID (ACX-INDEX-COUNT)
027600         MOVE ACX-FD-RELATIVE-KEY
027700             TO ACX-T-RELATIVE-KEY (ACX-INDEX-COUNT)
027800     END-IF.
027900 0765-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300 0790-CLOSE-FILES.
028400******************************************************************
028500     CLOSE ACTUPDF ACCTIDXF ACCTMSTR.
028600 0790-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000 0850-REPORT-RUN-TOTALS.
029100*    NO PRINTED REPORT IS SPECIFIED FOR THIS JOB - DISPLAY ONLY,   *
029200*    THE SAME WAY CLIUPDT1 DISPLAYS ITS RUN-END DIAGNOSTICS.       *
029300******************************************************************
029400     DISPLAY 'ACTUPDT1 - RECORDS READ      = ' WS-TOTAL-READ.
029500     DISPLAY 'ACTUPDT1 - RECORDS UPDATED   = ' WS-TOTAL-UPDATED.
029600     DISPLAY 'ACTUPDT1 - RECORDS NOT FOUND = ' WS-TOTAL-NOT-FOUND.
029700 0850-EXIT.
029800     EXIT.
