000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                       *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500* PROGRAM:  XFRPOST1                                              *
000600*                                                                 *
000700* READS A SEQUENTIAL TRANSFER-REQUEST FILE AND POSTS EACH         *
000800* TRANSFER AGAINST THE ACCOUNT MASTER FILE (DEBIT ONE ACCOUNT,    *
000900* CREDIT THE OTHER, CONVERTING CURRENCY WHEN THE TWO ACCOUNTS     *
001000* DO NOT SHARE ONE).  RECORDS THAT FAIL VALIDATION ARE WRITTEN    *
001100* TO THE REJECT FILE WITH A REASON CODE INSTEAD OF BEING POSTED.  *
001200*                                                                 *
001300* END OF RUN PRINTS A CONTROL-TOTAL REPORT OF RECORDS READ,       *
001400* POSTED, AND REJECTED (BY REASON), AND THE TOTAL AMOUNT POSTED.  *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    XFRPOST1.
001800 AUTHOR.        JON SAYLES.
001900 INSTALLATION.  THE SYSTEMS GROUP - RETAIL BANKING.
002000 DATE-WRITTEN.  03/14/89.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
002300******************************************************************
002400*                       CHANGE LOG                                *
002500******************************************************************
002600* 03/14/89  JRS  ORIGINAL DELIVERY.  TRANSFER POSTING AGAINST     *
002700*                ACCOUNT MASTER, NO CURRENCY CONVERSION YET.      *
002800* 07/02/89  JRS  ADDED VALIDATION ORDER PER AUDIT FINDING 89-114: *
002900*                ACCOUNT-NOT-FOUND BEFORE AMOUNT CHECK.           *
003000* 11/19/90  DWS  ADDED CLIENT-STATUS CHECK (REQUEST #4471 -       *
003100*                BLOCKED CLIENTS WERE STILL ABLE TO TRANSFER).    *
003200*                THIS CUT TESTED THE ACCOUNT'S OWN STATUS AS A    *
003300*                STAND-IN, SINCE NO CLIENT FILE WAS OPEN HERE.    *
003400* 04/08/91  DWS  ADDED ACCOUNT-STATUS CHECK, SEPARATE REASON      *
003500*                CODE FROM CLIENT-STATUS CHECK.                   *
003600* 09/25/92  JRS  INSUFFICIENT-FUNDS CHECK MOVED TO LAST, SO A     *
003700*                CLOSED ACCOUNT REJECTS WITH THE RIGHT REASON.    *
003800* 02/17/93  DWS  ADDED CROSS-CURRENCY POSTING (REQUEST #5208).    *
003900*                RATE TABLE LOADED FROM FXRATEF, SEARCH ALL.      *
004000* 06/30/93  DWS  ROUNDING ON CONVERTED AMOUNT CHANGED TO          *
004100*                ROUNDED (HALF-UP) PER FINANCE REQUEST #5299.     *
004200* 01/11/94  JRS  UUID INDEX TABLES ADDED FOR BOTH MASTER FILES -  *
004300*                RELATIVE ORGANIZATION HAS NO KEYED READ OF ITS   *
004400*                OWN ON THIS BOX.                                 *
004500* 08/09/95  DWS  CONTROL-TOTAL REPORT RESTRUCTURED TO BREAK OUT   *
004600*                REJECTS BY REASON CODE (REQUEST #6042).          *
004700* 03/03/97  RTM  YEAR-END TIE-OUT: TOTAL-AMOUNT-POSTED WAS        *
004800*                TRUNCATING AT 9,999,999.99 - WIDENED TO MATCH    *
004900*                THE ACCOUNT BALANCE PICTURE (REQUEST #6877).     *
005000* 11/02/98  RTM  Y2K REMEDIATION - WS-RUN-DATE WIDENED TO A       *
005100*                4-DIGIT YEAR.  NO OTHER DATE MATH IN THIS        *
005200*                PROGRAM.  (Y2K PROJECT TASK #118).               *
005300* 05/14/99  RTM  Y2K SIGN-OFF RETEST - NO FURTHER CHANGE.         *
005400* 10/21/02  KPL  REJECT RECORD WIDENED TO CARRY THE FULL          *
005500*                DESCRIPTION FIELD FOR THE OPERATIONS RERUN DESK  *
005600*                (REQUEST #7715).                                 *
005700* 04/11/03  KPL  AUDIT FINDING 03-029: THE 11/19/90 CLIENT-STATUS *
005800*                CHECK WAS A STAND-IN AGAINST THE ACCOUNT'S OWN   *
005900*                STATUS AND NEVER LOOKED AT CL-STATUS ON THE      *
006000*                CLIENT MASTER ITSELF - A BLOCKED CLIENT WHOSE    *
006100*                ACCOUNT WAS STILL FLAGGED ACTIVE COULD TRANSFER. *
006200*                CLIMSTRF AND A CLIENT UUID INDEX (CLIIDXF) ARE   *
006300*                NOW OPENED HERE, SAME PATTERN AS CLIUPDT1, AND   *
006400*                0320-CHECK-CLIENT-STATUS LOOKS UP AC-CLIENT-UUID *
006500*                ON BOTH SIDES AND TESTS CL-STATUS-ACTIVE.        *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.    IBM-370.
007000 OBJECT-COMPUTER.    IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT TXNFILE
007900            ASSIGN TO TXNFILE
008000            ACCESS IS SEQUENTIAL
008100            FILE STATUS IS WS-TXNFILE-STATUS.
008200
008300     SELECT TXNPOST
008400            ASSIGN TO TXNPOST
008500            ACCESS IS SEQUENTIAL
008600            FILE STATUS IS WS-TXNPOST-STATUS.
008700
008800     SELECT TXNREJ
008900            ASSIGN TO TXNREJ
009000            ACCESS IS SEQUENTIAL
009100            FILE STATUS IS WS-TXNREJ-STATUS.
009200
009300     SELECT ACCTMSTR
009400            ASSIGN TO ACCTMSTR
009500            ORGANIZATION IS RELATIVE
009600            ACCESS MODE IS RANDOM
009700            RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
009800            FILE STATUS IS WS-ACCTMSTR-STATUS.
009900
010000     SELECT ACCTIDXF
010100            ASSIGN TO ACCTIDXF
010200            ACCESS IS SEQUENTIAL
010300            FILE STATUS IS WS-ACCTIDXF-STATUS.
010400
010500     SELECT CLIMSTRF
010600            ASSIGN TO CLIMSTRF
010700            ORGANIZATION IS RELATIVE
010800            ACCESS MODE IS RANDOM
010900            RELATIVE KEY IS WS-CLIENT-RELATIVE-KEY
011000            FILE STATUS IS WS-CLIMSTRF-STATUS.
011100
011200     SELECT CLIIDXF
011300            ASSIGN TO CLIIDXF
011400            ACCESS IS SEQUENTIAL
011500            FILE STATUS IS WS-CLIIDXF-STATUS.
011600
011700     SELECT FXRATEF
011800            ASSIGN TO FXRATEF
011900            ACCESS IS SEQUENTIAL
012000            FILE STATUS IS WS-FXRATEF-STATUS.
012100
012200     SELECT RUNRPT
012300            ASSIGN TO RUNRPT
012400            ACCESS IS SEQUENTIAL
012500            FILE STATUS IS WS-RUNRPT-STATUS.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900
013000 FD  TXNFILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0 RECORDS.
013400 COPY TXNREC REPLACING ==:TAG:== BY ==TXI==.
013500
013600 FD  TXNPOST
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     BLOCK CONTAINS 0 RECORDS.
014000 COPY TXNREC REPLACING ==:TAG:== BY ==TXO==.
014100
014200 FD  TXNREJ
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS.
014600 COPY RJCTREC.
014700
014800 FD  ACCTMSTR
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     BLOCK CONTAINS 0 RECORDS.
015200 COPY ACCMSTR REPLACING ==:TAG:== BY ==ACM==.
015300
015400 FD  ACCTIDXF
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     BLOCK CONTAINS 0 RECORDS.
015800 01  ACX-INDEX-RECORD-FD.
015900     05  ACX-FD-UUID                 PIC X(36).
016000     05  ACX-FD-RELATIVE-KEY         PIC 9(08) COMP.
016100
016200 FD  CLIMSTRF
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     BLOCK CONTAINS 0 RECORDS.
016600 COPY CLIMSTR REPLACING ==:TAG:== BY ==CLM==.
016700
016800 FD  CLIIDXF
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     BLOCK CONTAINS 0 RECORDS.
017200 01  CLX-INDEX-RECORD-FD.
017300     05  CLX-FD-UUID                 PIC X(36).
017400     05  CLX-FD-RELATIVE-KEY         PIC 9(08) COMP.
017500
017600 FD  FXRATEF
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     BLOCK CONTAINS 0 RECORDS.
018000 COPY FXRATE.
018100
018200 FD  RUNRPT
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     BLOCK CONTAINS 0 RECORDS.
018600 01  RUNRPT-RECORD               PIC X(132).
018700
018800 WORKING-STORAGE SECTION.
018900******************************************************************
019000*    FILE STATUS SWITCHES                                         *
019100******************************************************************
019200 01  WS-FILE-STATUS-CODES.
019300     05  WS-TXNFILE-STATUS           PIC X(02) VALUE SPACES.
019400         88  TXNFILE-OK              VALUE '00'.
019500         88  TXNFILE-EOF             VALUE '10'.
019600     05  WS-TXNPOST-STATUS           PIC X(02) VALUE SPACES.
019700         88  TXNPOST-OK              VALUE '00'.
019800     05  WS-TXNREJ-STATUS            PIC X(02) VALUE SPACES.
019900         88  TXNREJ-OK               VALUE '00'.
020000     05  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.
020100         88  ACCTMSTR-OK             VALUE '00'.
020200     05  WS-ACCTIDXF-STATUS          PIC X(02) VALUE SPACES.
020300         88  ACCTIDXF-OK             VALUE '00'.
020400         88  ACCTIDXF-EOF            VALUE '10'.
020500     05  WS-CLIMSTRF-STATUS          PIC X(02) VALUE SPACES.
020600         88  CLIMSTRF-OK             VALUE '00'.
020700     05  WS-CLIIDXF-STATUS           PIC X(02) VALUE SPACES.
020800         88  CLIIDXF-OK              VALUE '00'.
020900         88  CLIIDXF-EOF             VALUE '10'.
021000     05  WS-FXRATEF-STATUS           PIC X(02) VALUE SPACES.
021100         88  FXRATEF-OK              VALUE '00'.
021200         88  FXRATEF-EOF             VALUE '10'.
021300     05  WS-RUNRPT-STATUS            PIC X(02) VALUE SPACES.
021400         88  RUNRPT-OK               VALUE '00'.
021500* --- COMBINED VIEW OF ALL NINE STATUS BYTES, FOR THE ONE-LINE
021600*     ABEND DIAGNOSTIC DISPLAY WHEN MORE THAN ONE FILE IS BAD.
021700 01  WS-ALL-STATUS-ALPHA REDEFINES WS-FILE-STATUS-CODES
021800                                 PIC X(18).
021900
022000 77  WS-TXNFILE-EOF-SW           PIC X(01) VALUE 'N'.
022100     88  TXN-AT-EOF              VALUE 'Y'.
022200 77  WS-VALIDATION-FAILED-SW     PIC X(01) VALUE 'N'.
022300     88  VALIDATION-FAILED       VALUE 'Y'.
022400 77  WS-DEBIT-ACCT-FOUND-SW      PIC X(01) VALUE 'N'.
022500     88  DEBIT-ACCT-FOUND        VALUE 'Y'.
022600 77  WS-CREDIT-ACCT-FOUND-SW     PIC X(01) VALUE 'N'.
022700     88  CREDIT-ACCT-FOUND       VALUE 'Y'.
022800 77  WS-DEBIT-CLIENT-ACTIVE-SW   PIC X(01) VALUE 'N'.
022900     88  DEBIT-CLIENT-ACTIVE     VALUE 'Y'.
023000 77  WS-CREDIT-CLIENT-ACTIVE-SW  PIC X(01) VALUE 'N'.
023100     88  CREDIT-CLIENT-ACTIVE    VALUE 'Y'.
023600
023700******************************************************************
023800*    ACCOUNT WORKING COPIES - DEBIT SIDE AND CREDIT SIDE          *
023900******************************************************************
024000 COPY ACCMSTR REPLACING ==:TAG:== BY ==DBA==.
024100 COPY ACCMSTR REPLACING ==:TAG:== BY ==CRA==.
024200
024300******************************************************************
024400*    ACCOUNT AND CLIENT UUID INDEX TABLES                         *
024500******************************************************************
024600 COPY UUIDIDX REPLACING ==:TAG:== BY ==ACX==.
024700 COPY UUIDIDX REPLACING ==:TAG:== BY ==CLX==.
024800
024900******************************************************************
025000*    CURRENCY RATE TABLE                                          *
025100******************************************************************
025200 COPY FXRTTBL.
025300 01  WS-RATE-LOOKUP.
025400     05  WS-DEBIT-RATE-TO-BASE       PIC S9(07)V9(06) COMP-3.
025500     05  WS-CREDIT-RATE-TO-BASE      PIC S9(07)V9(06) COMP-3.
025600     05  WS-POSTING-AMOUNT           PIC S9(13)V9(02) COMP-3.
025700
025800******************************************************************
025900*    RUN DATE/TIME AND REPORT WORK AREAS                          *
026000******************************************************************
026100 01  WS-RUN-DATE-TIME.
026200     05  WS-RUN-DATE.
026300         10  WS-RUN-YEAR             PIC 9(04).
026400         10  WS-RUN-MONTH            PIC 9(02).
026500         10  WS-RUN-DAY              PIC 9(02).
026600     05  WS-RUN-TIME.
026700         10  WS-RUN-HOUR             PIC 9(02).
026800         10  WS-RUN-MINUTE           PIC 9(02).
026900         10  WS-RUN-SECOND           PIC 9(02).
027000         10  WS-RUN-HUNDREDTH        PIC 9(02).
027100 01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-TIME PIC X(16).
027200
027300 01  RPT-HEADER1.
027400     05  FILLER                      PIC X(20)
027500             VALUE 'TRANSFER POSTING RUN'.
027600     05  FILLER                      PIC X(12) VALUE SPACES.
027700     05  RPT-HDR-MM                  PIC 99.
027800     05  FILLER                      PIC X(01) VALUE '/'.
027900     05  RPT-HDR-DD                  PIC 99.
028000     05  FILLER                      PIC X(01) VALUE '/'.
028100     05  RPT-HDR-YYYY                PIC 9999.
028200     05  FILLER                      PIC X(83) VALUE SPACES.
028300
028400 01  RPT-TOTALS-HDR.
028500     05  FILLER PIC X(40) VALUE 'CONTROL TOTALS'.
028600     05  FILLER PIC X(92) VALUE SPACES.
028700
028800 01  RPT-TOTAL-LINE.
028900     05  RPT-TOTAL-LABEL             PIC X(30).
029000     05  RPT-TOTAL-COUNT             PIC ZZZ,ZZZ,ZZ9.
029100     05  FILLER                      PIC X(93) VALUE SPACES.
029200
029300 01  RPT-AMOUNT-LINE.
029400     05  RPT-AMOUNT-LABEL            PIC X(30).
029500     05  RPT-AMOUNT-VALUE
029600         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
029700     05  FILLER                      PIC X(83) VALUE SPACES.
029800
029900 01  RPT-REJECT-LINE.
030000     05  RPT-REJECT-LABEL            PIC X(30).
030100     05  RPT-REJECT-REASON           PIC X(10).
030200     05  FILLER                      PIC X(04) VALUE SPACES.
030300     05  RPT-REJECT-COUNT            PIC ZZZ,ZZZ,ZZ9.
030400     05  FILLER                      PIC X(79) VALUE SPACES.
030500
030600******************************************************************
030700*    RUN ACCUMULATORS                                             *
030800******************************************************************
030900 01  WS-RUN-TOTALS.
031000     05  WS-TOTAL-READ               PIC S9(09) COMP VALUE ZERO.
031100     05  WS-TOTAL-POSTED             PIC S9(09) COMP VALUE ZERO.
031200     05  WS-TOTAL-REJECTED           PIC S9(09) COMP VALUE ZERO.
031300     05  WS-TOTAL-AMOUNT-POSTED      PIC S9(13)V9(02) COMP-3
031400                                     VALUE ZERO.
031500     05  WS-REJECT-ACCT-NOT-FOUND    PIC S9(09) COMP VALUE ZERO.
031600     05  WS-REJECT-AMT-NOT-POSITIVE  PIC S9(09) COMP VALUE ZERO.
031700     05  WS-REJECT-CLIENT-INACTIVE   PIC S9(09) COMP VALUE ZERO.
031800     05  WS-REJECT-ACCT-INACTIVE     PIC S9(09) COMP VALUE ZERO.
031900     05  WS-REJECT-INSUFF-FUNDS      PIC S9(09) COMP VALUE ZERO.
032000
032100******************************************************************
032200*    MISCELLANEOUS WORK FIELDS                                    *
032300******************************************************************
032400 77  WS-LOAD-SUBSCRIPT           PIC S9(08) COMP.
032500 77  WS-ACCT-RELATIVE-KEY        PIC 9(08) COMP.
032600 77  WS-ACCT-RELKEY-ALPHA REDEFINES WS-ACCT-RELATIVE-KEY
032700                                 PIC X(04).
032800 77  WS-CLIENT-RELATIVE-KEY      PIC 9(08) COMP.
032900 77  WS-TOTAL-READ-DISPLAY       PIC 9(09).
033100
033200 PROCEDURE DIVISION.
033300******************************************************************
033400 0000-MAIN-PROCESS.
033500******************************************************************
033600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
033700     ACCEPT WS-RUN-TIME FROM TIME.
033800     MOVE WS-RUN-MONTH               TO RPT-HDR-MM.
033900     MOVE WS-RUN-DAY                 TO RPT-HDR-DD.
034000     MOVE WS-RUN-YEAR                TO RPT-HDR-YYYY.
034100
034200     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
034300     PERFORM 0750-LOAD-RATE-TABLE THRU 0750-EXIT.
034400     PERFORM 0760-LOAD-ACCOUNT-INDEX THRU 0760-EXIT.
034500     PERFORM 0770-LOAD-CLIENT-INDEX THRU 0770-EXIT.
034600     PERFORM 0800-INIT-REPORT THRU 0800-EXIT.
034700
034800     PERFORM 0110-READ-TXNFILE THRU 0110-EXIT.
034900     PERFORM 0100-PROCESS-TRANSACTIONS THRU 0100-EXIT
035000             UNTIL TXN-AT-EOF.
035100
035200     PERFORM 0850-REPORT-RUN-TOTALS THRU 0850-EXIT.
035300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
035400
035500     GOBACK.
035600
035700******************************************************************
035800 0100-PROCESS-TRANSACTIONS.
035900******************************************************************
036000     ADD 1 TO WS-TOTAL-READ.
036100     MOVE 'N' TO WS-VALIDATION-FAILED-SW.
036200     MOVE 'N' TO WS-DEBIT-ACCT-FOUND-SW.
036300     MOVE 'N' TO WS-CREDIT-ACCT-FOUND-SW.
036400
036500     PERFORM 0200-LOOKUP-ACCOUNTS THRU 0200-EXIT.
036600
036700     IF NOT VALIDATION-FAILED
036800         PERFORM 0300-VALIDATE-TRANSFER THRU 0300-EXIT
036900     END-IF.
037000
037100     IF VALIDATION-FAILED
037200         PERFORM 0650-WRITE-REJECT THRU 0650-EXIT
037300     ELSE
037400         PERFORM 0400-CONVERT-CURRENCY THRU 0400-EXIT
037500         PERFORM 0500-POST-TRANSFER THRU 0500-EXIT
037600         PERFORM 0600-WRITE-POSTED THRU 0600-EXIT
037700     END-IF.
037800
037900     PERFORM 0110-READ-TXNFILE THRU 0110-EXIT.
038000 0100-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400 0110-READ-TXNFILE.
038500******************************************************************
038600     READ TXNFILE.
038700     IF TXNFILE-EOF
038800         MOVE 'Y' TO WS-TXNFILE-EOF-SW
038900     ELSE
039000         IF NOT TXNFILE-OK
039100             DISPLAY 'XFRPOST1 - TXNFILE READ ERROR, STATUS '
039200                     WS-TXNFILE-STATUS
039300             MOVE 16 TO RETURN-CODE
039400             MOVE 'Y' TO WS-TXNFILE-EOF-SW
039500         END-IF
039600     END-IF.
039700 0110-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100 0200-LOOKUP-ACCOUNTS.
040200*    LOOK UP THE DEBIT ACCOUNT AND CREDIT ACCOUNT BY UUID,        *
040300*    VALIDATION RULE 1 (ACCOUNT-NOT-FOUND) IS DECIDED HERE.       *
040400******************************************************************
040500     SET ACX-T-IDX TO 1.
040600     SEARCH ALL ACX-INDEX-TABLE
040700         WHEN ACX-T-UUID (ACX-T-IDX) = TXI-DEBIT-ACCT-UUID
040800             MOVE ACX-T-RELATIVE-KEY (ACX-T-IDX)
040900                                     TO WS-ACCT-RELATIVE-KEY
041000             READ ACCTMSTR INTO DBA-ACCOUNT-RECORD
041100             IF ACCTMSTR-OK
041200                 MOVE 'Y' TO WS-DEBIT-ACCT-FOUND-SW
041300             END-IF
041400     END-SEARCH.
041500
041600     SET ACX-T-IDX TO 1.
041700     SEARCH ALL ACX-INDEX-TABLE
041800         WHEN ACX-T-UUID (ACX-T-IDX) = TXI-CREDIT-ACCT-UUID
041900             MOVE ACX-T-RELATIVE-KEY (ACX-T-IDX)
042000                                     TO WS-ACCT-RELATIVE-KEY
042100             READ ACCTMSTR INTO CRA-ACCOUNT-RECORD
042200             IF ACCTMSTR-OK
042300                 MOVE 'Y' TO WS-CREDIT-ACCT-FOUND-SW
042400             END-IF
042500     END-SEARCH.
042600
042700     IF NOT DEBIT-ACCT-FOUND OR NOT CREDIT-ACCT-FOUND
042800         MOVE 'Y' TO WS-VALIDATION-FAILED-SW
042900         SET RJT-ACCOUNT-NOT-FOUND TO TRUE
043000         ADD 1 TO WS-REJECT-ACCT-NOT-FOUND
043100     END-IF.
043200 0200-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600 0300-VALIDATE-TRANSFER.
043700*    VALIDATION RULES 2 THROUGH 5, IN SPEC ORDER.  RULE 1 WAS     *
043800*    ALREADY DECIDED IN 0200-LOOKUP-ACCOUNTS.  FIRST FAILURE      *
043900*    WINS - NO FURTHER CHECK IS MADE ONCE ONE FAILS.              *
044000******************************************************************
044100     IF TXI-AMOUNT NOT GREATER THAN ZERO
044200         MOVE 'Y' TO WS-VALIDATION-FAILED-SW
044300         SET RJT-AMOUNT-NOT-POSTIVE TO TRUE
044400         ADD 1 TO WS-REJECT-AMT-NOT-POSITIVE
044500     END-IF.
044600
044700     IF NOT VALIDATION-FAILED
044800         PERFORM 0320-CHECK-CLIENT-STATUS THRU 0320-EXIT
044900     END-IF.
045000
045100     IF NOT VALIDATION-FAILED
045200         IF NOT DBA-STATUS-ACTIVE OR NOT CRA-STATUS-ACTIVE
045300             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
045400             SET RJT-ACCOUNT-NOT-ACTIVE TO TRUE
045500             ADD 1 TO WS-REJECT-ACCT-INACTIVE
045600         END-IF
045700     END-IF.
045800
045900     IF NOT VALIDATION-FAILED
046000         IF DBA-BALANCE LESS THAN TXI-AMOUNT
046100             MOVE 'Y' TO WS-VALIDATION-FAILED-SW
046200             SET RJT-INSUFF-FUNDS TO TRUE
046300             ADD 1 TO WS-REJECT-INSUFF-FUNDS
046400         END-IF
046500     END-IF.
046600 0300-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000 0320-CHECK-CLIENT-STATUS.
047100*    THE DEBIT AND CREDIT ACCOUNTS' OWNING CLIENTS MUST BOTH BE   *
047200*    ACTIVE.  CL-STATUS ON THE CLIENT MASTER ITSELF IS LOOKED UP  *
047300*    BY AC-CLIENT-UUID THROUGH THE CLIENT UUID INDEX TABLE - THIS *
047400*    IS SEPARATE FROM THE ACCOUNT'S OWN AC-STATUS TESTED RIGHT    *
047500*    AFTER THIS PARAGRAPH RETURNS (REQUEST #8115).                *
047600******************************************************************
047700     MOVE 'N' TO WS-DEBIT-CLIENT-ACTIVE-SW.
047800     SET CLX-T-IDX TO 1.
047900     SEARCH ALL CLX-INDEX-TABLE
048000         WHEN CLX-T-UUID (CLX-T-IDX) = DBA-CLIENT-UUID
048100             MOVE CLX-T-RELATIVE-KEY (CLX-T-IDX)
048200                                     TO WS-CLIENT-RELATIVE-KEY
048300             READ CLIMSTRF
048400             IF CLIMSTRF-OK AND CLM-STATUS-ACTIVE
048500                 MOVE 'Y' TO WS-DEBIT-CLIENT-ACTIVE-SW
048600             END-IF
048700     END-SEARCH.
048800
048900     MOVE 'N' TO WS-CREDIT-CLIENT-ACTIVE-SW.
049000     SET CLX-T-IDX TO 1.
049100     SEARCH ALL CLX-INDEX-TABLE
049200         WHEN CLX-T-UUID (CLX-T-IDX) = CRA-CLIENT-UUID
049300             MOVE CLX-T-RELATIVE-KEY (CLX-T-IDX)
049400                                     TO WS-CLIENT-RELATIVE-KEY
049500             READ CLIMSTRF
049600             IF CLIMSTRF-OK AND CLM-STATUS-ACTIVE
049700                 MOVE 'Y' TO WS-CREDIT-CLIENT-ACTIVE-SW
049800             END-IF
049900     END-SEARCH.
050000
050100     IF NOT DEBIT-CLIENT-ACTIVE OR NOT CREDIT-CLIENT-ACTIVE
050200         MOVE 'Y' TO WS-VALIDATION-FAILED-SW
050300         SET RJT-CLIENT-NOT-ACTIVE TO TRUE
050400         ADD 1 TO WS-REJECT-CLIENT-INACTIVE
050500     END-IF.
050600 0320-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000 0400-CONVERT-CURRENCY.
051100*    CROSS-RATE CONVERSION, ONLY WHEN THE TWO ACCOUNTS' CURRENCY  *
051200*    CODES DIFFER.  SAME CURRENCY POSTS TXI-AMOUNT UNROUNDED.     *
051300******************************************************************
051400     IF DBA-CURRENCY-CODE = CRA-CURRENCY-CODE
051500         MOVE TXI-AMOUNT TO WS-POSTING-AMOUNT
051600     ELSE
051700         PERFORM 0420-FIND-RATES THRU 0420-EXIT
051800         COMPUTE WS-POSTING-AMOUNT ROUNDED =
051900             TXI-AMOUNT * WS-DEBIT-RATE-TO-BASE
052000                        / WS-CREDIT-RATE-TO-BASE
052100     END-IF.
052200 0400-EXIT.
052300     EXIT.
052400
052500******************************************************************
052600 0420-FIND-RATES.
052700******************************************************************
052800     SET FX-T-IDX TO 1.
052900     SEARCH ALL FX-RATE-TABLE
053000         WHEN FX-T-CURRENCY-CODE (FX-T-IDX) = DBA-CURRENCY-CODE
053100             MOVE FX-T-RATE-TO-BASE (FX-T-IDX)
053200                                 TO WS-DEBIT-RATE-TO-BASE
053300     END-SEARCH.
053400
053500     SET FX-T-IDX TO 1.
053600     SEARCH ALL FX-RATE-TABLE
053700         WHEN FX-T-CURRENCY-CODE (FX-T-IDX) = CRA-CURRENCY-CODE
053800             MOVE FX-T-RATE-TO-BASE (FX-T-IDX)
053900                                 TO WS-CREDIT-RATE-TO-BASE
054000     END-SEARCH.
054100 0420-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500 0500-POST-TRANSFER.
054600*    DEBIT SIDE IS ALWAYS TXI-AMOUNT, IN THE DEBIT ACCOUNT'S OWN  *
054700*    CURRENCY.  CREDIT SIDE IS WS-POSTING-AMOUNT, ALREADY IN THE  *
054800*    CREDIT ACCOUNT'S CURRENCY.                                   *
054900******************************************************************
055000     SUBTRACT TXI-AMOUNT FROM DBA-BALANCE.
055100     ADD WS-POSTING-AMOUNT TO CRA-BALANCE.
055200
055300     SET ACX-T-IDX TO 1.
055400     SEARCH ALL ACX-INDEX-TABLE
055500         WHEN ACX-T-UUID (ACX-T-IDX) = DBA-UUID
055600             MOVE ACX-T-RELATIVE-KEY (ACX-T-IDX)
055700                                     TO WS-ACCT-RELATIVE-KEY
055800             REWRITE ACM-ACCOUNT-RECORD FROM DBA-ACCOUNT-RECORD
055900     END-SEARCH.
056000
056100     SET ACX-T-IDX TO 1.
056200     SEARCH ALL ACX-INDEX-TABLE
056300         WHEN ACX-T-UUID (ACX-T-IDX) = CRA-UUID
056400             MOVE ACX-T-RELATIVE-KEY (ACX-T-IDX)
056500                                     TO WS-ACCT-RELATIVE-KEY
056600             REWRITE ACM-ACCOUNT-RECORD FROM CRA-ACCOUNT-RECORD
056700     END-SEARCH.
056800 0500-EXIT.
056900     EXIT.
057000
057100******************************************************************
057200 0600-WRITE-POSTED.
057300******************************************************************
057400     MOVE TXI-TRANSACTION-RECORD TO TXO-TRANSACTION-RECORD.
057500     IF TXI-UUID = SPACES
057600         PERFORM 0620-ASSIGN-TXN-UUID THRU 0620-EXIT
057700     END-IF.
057800
057900     WRITE TXO-TRANSACTION-RECORD.
058000     IF NOT TXNPOST-OK
058100         DISPLAY 'XFRPOST1 - TXNPOST WRITE ERROR, STATUS '
058200                 WS-TXNPOST-STATUS
058300         MOVE 16 TO RETURN-CODE
058400     END-IF.
058500
058600     ADD 1 TO WS-TOTAL-POSTED.
058700     ADD TXI-AMOUNT TO WS-TOTAL-AMOUNT-POSTED.
058800 0600-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200 0620-ASSIGN-TXN-UUID.
059300*    NO UUID GENERATOR ON THIS BOX - THE RUN DATE/TIME PLUS THE   *
059400*    COUNT OF RECORDS READ SO FAR STANDS IN FOR ONE, LEFT-PADDED  *
059500*    WITH ZEROS TO FILL THE 36-BYTE FIELD.                        *
059600******************************************************************
059700     MOVE SPACES TO TXO-UUID.
059800     MOVE WS-TOTAL-READ TO WS-TOTAL-READ-DISPLAY.
059900     STRING WS-RUN-DATE-ALPHA (1:8) DELIMITED BY SIZE
060000            WS-RUN-TIME (1:6)       DELIMITED BY SIZE
060100            WS-TOTAL-READ-DISPLAY   DELIMITED BY SIZE
060200       INTO TXO-UUID.
060300 0620-EXIT.
060400     EXIT.
060500
060600******************************************************************
060700 0650-WRITE-REJECT.
060800******************************************************************
060900     MOVE TXI-UUID               TO RJT-UUID.
061000     MOVE TXI-DEBIT-ACCT-UUID    TO RJT-DEBIT-ACCT-UUID.
061100     MOVE TXI-CREDIT-ACCT-UUID   TO RJT-CREDIT-ACCT-UUID.
061200     MOVE TXI-TYPE               TO RJT-TYPE.
061300     MOVE TXI-CURRENCY-CODE      TO RJT-CURRENCY-CODE.
061400     MOVE TXI-AMOUNT             TO RJT-AMOUNT.
061500     MOVE TXI-DESCRIPTION        TO RJT-DESCRIPTION.
061600
061700     WRITE RJT-REJECT-RECORD.
061800     IF NOT TXNREJ-OK
061900         DISPLAY 'XFRPOST1 - TXNREJ WRITE ERROR, STATUS '
062000                 WS-TXNREJ-STATUS
062100         MOVE 16 TO RETURN-CODE
062200     END-IF.
062300
062400     ADD 1 TO WS-TOTAL-REJECTED.
062500 0650-EXIT.
062600     EXIT.
062700
062800******************************************************************
062900 0700-OPEN-FILES.
063000******************************************************************
063100     OPEN INPUT  TXNFILE
063200                 FXRATEF
063300                 ACCTIDXF
063400                 CLIIDXF
063500                 CLIMSTRF
063600          I-O    ACCTMSTR
063700          OUTPUT TXNPOST
063800                 TXNREJ
063900                 RUNRPT.
064000
064100     IF NOT TXNFILE-OK
064200         DISPLAY 'XFRPOST1 - ERROR OPENING TXNFILE, STATUS '
064300                 WS-TXNFILE-STATUS
064400         MOVE 16 TO RETURN-CODE
064500         MOVE 'Y' TO WS-TXNFILE-EOF-SW
064600     END-IF.
064700
064800     IF NOT ACCTMSTR-OK
064900         DISPLAY 'XFRPOST1 - ERROR OPENING ACCTMSTR, STATUS '
065000                 WS-ACCTMSTR-STATUS
065100         MOVE 16 TO RETURN-CODE
065200         MOVE 'Y' TO WS-TXNFILE-EOF-SW
065300     END-IF.
065400
065500     IF NOT CLIMSTRF-OK
065600         DISPLAY 'XFRPOST1 - ERROR OPENING CLIMSTRF, STATUS '
065700                 WS-CLIMSTRF-STATUS
065800         MOVE 16 TO RETURN-CODE
065900         MOVE 'Y' TO WS-TXNFILE-EOF-SW
066000     END-IF.
066100 0700-EXIT.
066200     EXIT.
066300
066400******************************************************************
066500 0750-LOAD-RATE-TABLE.
066600******************************************************************
066700     MOVE ZERO TO FX-RATE-TABLE-COUNT.
066800     PERFORM 0755-READ-ONE-RATE THRU 0755-EXIT
066900             UNTIL FXRATEF-EOF.
067000 0750-EXIT.
067100     EXIT.
067200
067300******************************************************************
067400 0755-READ-ONE-RATE.
067500******************************************************************
067600     READ FXRATEF.
067700     IF FXRATEF-EOF
067800         CONTINUE
067900     ELSE
068000         ADD 1 TO FX-RATE-TABLE-COUNT
068100         MOVE FX-CURRENCY-CODE
068200             TO FX-T-CURRENCY-CODE (FX-RATE-TABLE-COUNT)
068300         MOVE FX-RATE-TO-BASE
068400             TO FX-T-RATE-TO-BASE (FX-RATE-TABLE-COUNT)
068500     END-IF.
068600 0755-EXIT.
068700     EXIT.
068800
068900******************************************************************
069000 0760-LOAD-ACCOUNT-INDEX.
069100******************************************************************
069200     MOVE ZERO TO ACX-INDEX-COUNT.
069300     PERFORM 0765-READ-ONE-INDEX-ENTRY THRU 0765-EXIT
069400             UNTIL ACCTIDXF-EOF.
069500 0760-EXIT.
069600     EXIT.
069700
069800******************************************************************
069900 0765-READ-ONE-INDEX-ENTRY.
070000******************************************************************
070100     READ ACCTIDXF.
070200     IF ACCTIDXF-EOF
070300         CONTINUE
070400     ELSE
070500         ADD 1 TO ACX-INDEX-COUNT
070600         MOVE ACX-FD-UUID
070700             TO ACX-T-UUID (ACX-INDEX-COUNT)
070800         MOVE ACX-FD-RELATIVE-KEY
070900             TO ACX-T-RELATIVE-KEY (ACX-INDEX-COUNT)
071000     END-IF.
071100 0765-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500 0770-LOAD-CLIENT-INDEX.
071600*    ADDED PER REQUEST #8115 - SAME PATTERN AS CLIUPDT1'S          *
071700*    0760-LOAD-CLIENT-INDEX.                                       *
071800******************************************************************
071900     MOVE ZERO TO CLX-INDEX-COUNT.
072000     PERFORM 0775-READ-ONE-CLIENT-INDEX-ENTRY THRU 0775-EXIT
072100             UNTIL CLIIDXF-EOF.
072200 0770-EXIT.
072300     EXIT.
072400
072500******************************************************************
072600 0775-READ-ONE-CLIENT-INDEX-ENTRY.
072700******************************************************************
072800     READ CLIIDXF.
072900     IF CLIIDXF-EOF
073000         CONTINUE
073100     ELSE
073200         ADD 1 TO CLX-INDEX-COUNT
073300         MOVE CLX-FD-UUID
073400             TO CLX-T-UUID (CLX-INDEX-COUNT)
073500         MOVE CLX-FD-RELATIVE-KEY
073600             TO CLX-T-RELATIVE-KEY (CLX-INDEX-COUNT)
073700     END-IF.
073800 0775-EXIT.
073900     EXIT.
074000
074100******************************************************************
074200 0790-CLOSE-FILES.
074300******************************************************************
074400     CLOSE TXNFILE TXNPOST TXNREJ ACCTMSTR ACCTIDXF
074500           CLIMSTRF CLIIDXF FXRATEF RUNRPT.
074600 0790-EXIT.
074700     EXIT.
074800
074900******************************************************************
075000 0800-INIT-REPORT.
075100******************************************************************
075200     WRITE RUNRPT-RECORD FROM RPT-HEADER1 AFTER ADVANCING
075300           TOP-OF-FORM.
075400 0800-EXIT.
075500     EXIT.
075600
075700******************************************************************
075800 0850-REPORT-RUN-TOTALS.
075900******************************************************************
076000     WRITE RUNRPT-RECORD FROM RPT-TOTALS-HDR
076100           AFTER ADVANCING 2 LINES.
076200
076300     MOVE 'TOTAL TRANSACTIONS READ'  TO RPT-TOTAL-LABEL.
076400     MOVE WS-TOTAL-READ              TO RPT-TOTAL-COUNT.
076500     WRITE RUNRPT-RECORD FROM RPT-TOTAL-LINE
076600           AFTER ADVANCING 1 LINE.
076700
076800     MOVE 'TOTAL POSTED'             TO RPT-TOTAL-LABEL.
076900     MOVE WS-TOTAL-POSTED            TO RPT-TOTAL-COUNT.
077000     WRITE RUNRPT-RECORD FROM RPT-TOTAL-LINE
077100           AFTER ADVANCING 1 LINE.
077200
077300     MOVE 'TOTAL REJECTED'           TO RPT-TOTAL-LABEL.
077400     MOVE WS-TOTAL-REJECTED          TO RPT-TOTAL-COUNT.
077500     WRITE RUNRPT-RECORD FROM RPT-TOTAL-LINE
077600           AFTER ADVANCING 1 LINE.
077700
077800     MOVE 'TOTAL AMOUNT POSTED'      TO RPT-AMOUNT-LABEL.
077900     MOVE WS-TOTAL-AMOUNT-POSTED     TO RPT-AMOUNT-VALUE.
078000     WRITE RUNRPT-RECORD FROM RPT-AMOUNT-LINE
078100           AFTER ADVANCING 1 LINE.
078200
078300     MOVE 'REJECTS BY REASON'        TO RPT-REJECT-LABEL.
078400     MOVE 'ACCTNOFND'                TO RPT-REJECT-REASON.
078500     MOVE WS-REJECT-ACCT-NOT-FOUND   TO RPT-REJECT-COUNT.
078600     WRITE RUNRPT-RECORD FROM RPT-REJECT-LINE
078700           AFTER ADVANCING 2 LINES.
078800
078900     MOVE SPACES                     TO RPT-REJECT-LABEL.
079000     MOVE 'AMTNOTPOS'                TO RPT-REJECT-REASON.
079100     MOVE WS-REJECT-AMT-NOT-POSITIVE TO RPT-REJECT-COUNT.
079200     WRITE RUNRPT-RECORD FROM RPT-REJECT-LINE
079300           AFTER ADVANCING 1 LINE.
079400
079500     MOVE 'CLINACTV'                 TO RPT-REJECT-REASON.
079600     MOVE WS-REJECT-CLIENT-INACTIVE  TO RPT-REJECT-COUNT.
079700     WRITE RUNRPT-RECORD FROM RPT-REJECT-LINE
079800           AFTER ADVANCING 1 LINE.
079900
080000     MOVE 'ACTINACTV'                TO RPT-REJECT-REASON.
080100     MOVE WS-REJECT-ACCT-INACTIVE    TO RPT-REJECT-COUNT.
080200     WRITE RUNRPT-RECORD FROM RPT-REJECT-LINE
080300           AFTER ADVANCING 1 LINE.
080400
080500     MOVE 'NSF'                      TO RPT-REJECT-REASON.
080600     MOVE WS-REJECT-INSUFF-FUNDS     TO RPT-REJECT-COUNT.
080700     WRITE RUNRPT-RECORD FROM RPT-REJECT-LINE
080800           AFTER ADVANCING 1 LINE.
080900 0850-EXIT.
081000     EXIT.
