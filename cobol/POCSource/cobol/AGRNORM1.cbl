000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                       *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500* PROGRAM:  AGRNORM1                                              *
000600*                                                                 *
000700* READS THE AGREEMENT INPUT FILE, ONE RECORD PER LOAN/DEPOSIT     *
000800* AGREEMENT, AND PROJECTS EACH ONE ONTO THE AGREEMENT REPORT      *
000900* FILE -- DEFAULTING ANY FIELD THE UPSTREAM EXTRACT SENT AS       *
001000* "NOT PRESENT" TO ZERO (NUMERIC) OR SPACES (ALPHA) RATHER THAN   *
001100* LETTING IT FLOW THROUGH UNDEFINED.  NO MASTER FILE IS READ,     *
001200* NO KEYED LOOKUP IS PERFORMED, AND NO CONTROL TOTALS ARE         *
001300* ACCUMULATED -- THIS IS A STRAIGHT PER-RECORD PROJECTION.        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    AGRNORM1.
001700 AUTHOR.        DOUG STOUT.
001800 INSTALLATION.  THE SYSTEMS GROUP - RETAIL BANKING.
001900 DATE-WRITTEN.  05/22/90.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
002200******************************************************************
002300*                       CHANGE LOG                                *
002400******************************************************************
002500* 05/22/90  DWS  ORIGINAL DELIVERY.                                *
002600* 02/11/91  DWS  ADDED AG-STATUS TO THE PROJECTION - REPORTING     *
002700*                HAD BEEN ASKING FOR IT SINCE THE FIRST RUN.       *
002800* 08/04/93  JRS  NULL-PRESENCE SWITCHES ADDED FOR AG-INTEREST-RATE *
002900*                AND AG-SUM (REQUEST #5311) - UPSTREAM EXTRACT     *
003000*                NOW SENDS A BLANK RATHER THAN OMITTING A FIELD,   *
003100*                AND WE WERE DEFAULTING GARBAGE TO ZERO BY HAND.   *
003200* 11/30/98  RTM  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS ON     *
003300*                EITHER FILE, NO CHANGE REQUIRED (Y2K PROJECT      *
003400*                TASK #119).                                      *
003500* 09/16/02  KPL  ADDED OPTIONAL RECORD-COUNT DISPLAY AT END OF     *
003600*                RUN FOR THE OPERATIONS RERUN DESK (REQUEST        *
003700*                #7716) - NO REPORT FILE, DISPLAY ONLY.            *
003710* 08/10/03  KPL  ROUTED THE ABEND-PATH DISPLAYS TO THE OPERATOR    *
003720*                CONSOLE (CONSOLE-DEVICE) INSTEAD OF THE SYSOUT    *
003730*                LOG - REQUEST #8202, SAME FIX AS CLIUPDT1 AND     *
003740*                ACTUPDT1.                                        *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CONSOLE-DEVICE.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT AGRINF
005100            ASSIGN TO AGRINF
005200            ACCESS IS SEQUENTIAL
005300            FILE STATUS IS WS-AGRINF-STATUS.
005400
005500     SELECT AGRRPTF
005600            ASSIGN TO AGRRPTF
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-AGRRPTF-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  AGRINF
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     BLOCK CONTAINS 0 RECORDS.
006700 COPY AGRREC.
006800
006900 FD  AGRRPTF
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     BLOCK CONTAINS 0 RECORDS.
007300 COPY AGRRPT.
007400
007500 WORKING-STORAGE SECTION.
007600 01  WS-FILE-STATUS-CODES.
007700     05  WS-AGRINF-STATUS            PIC X(02) VALUE SPACES.
007800         88  AGRINF-OK               VALUE '00'.
007900         88  AGRINF-EOF              VALUE '10'.
008000     05  WS-AGRRPTF-STATUS           PIC X(02) VALUE SPACES.
008100         88  AGRRPTF-OK              VALUE '00'.
008200
008300 77  WS-AGRINF-EOF-SW            PIC X(01) VALUE 'N'.
008400     88  AGR-AT-EOF              VALUE 'Y'.
008900
009000 01  WS-RUN-COUNTERS.
009100     05  WS-TOTAL-READ               PIC S9(09) COMP VALUE ZERO.
009150     05  WS-TOTAL-READ-ALPHA REDEFINES WS-TOTAL-READ PIC X(04).
009200     05  WS-TOTAL-WRITTEN            PIC S9(09) COMP VALUE ZERO.
009300
009400 77  WS-ZERO-RATE                PIC S9(2)V9(4) COMP-3
009500                                     VALUE ZERO.
009600 77  WS-ZERO-RATE-ALPHA REDEFINES WS-ZERO-RATE PIC X(04).
009700 77  WS-ZERO-SUM                 PIC S9(13)V9(2) COMP-3
009800                                     VALUE ZERO.
009900 77  WS-ZERO-SUM-ALPHA REDEFINES WS-ZERO-SUM PIC X(08).
010100
010200 PROCEDURE DIVISION.
010300******************************************************************
010400 0000-MAIN-PROCESS.
010500******************************************************************
010600     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
010700
010800     PERFORM 0110-READ-AGRINF THRU 0110-EXIT.
010900     PERFORM 0100-PROCESS-AGREEMENTS THRU 0100-EXIT
011000             UNTIL AGR-AT-EOF.
011100
011200     PERFORM 0850-REPORT-RUN-TOTALS THRU 0850-EXIT.
011300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
011400
011500     GOBACK.
011600
011700******************************************************************
011800 0100-PROCESS-AGREEMENTS.
011900******************************************************************
012000     ADD 1 TO WS-TOTAL-READ.
012100     PERFORM 0200-NORMALIZE-AGREEMENT THRU 0200-EXIT.
012200     WRITE ARP-AGREEMENT-REPORT-RECORD.
012300     IF NOT AGRRPTF-OK
012400         DISPLAY 'AGRNORM1 - AGRRPTF WRITE ERROR, STATUS '
012500                 WS-AGRRPTF-STATUS UPON CONSOLE-DEVICE
012600         MOVE 16 TO RETURN-CODE
012700     ELSE
012800         ADD 1 TO WS-TOTAL-WRITTEN
012900     END-IF.
013000
013100     PERFORM 0110-READ-AGRINF THRU 0110-EXIT.
013200 0100-EXIT.
013300     EXIT.
013400
013500******************************************************************
013600 0110-READ-AGRINF.
013700******************************************************************
013800     READ AGRINF.
013900     IF AGRINF-EOF
014000         MOVE 'Y' TO WS-AGRINF-EOF-SW
014100     ELSE
014200         IF NOT AGRINF-OK
014300             DISPLAY 'AGRNORM1 - AGRINF READ ERROR, STATUS '
014400                     WS-AGRINF-STATUS UPON CONSOLE-DEVICE
014500             MOVE 16 TO RETURN-CODE
014600             MOVE 'Y' TO WS-AGRINF-EOF-SW
014700         END-IF
014800     END-IF.
014900 0110-EXIT.
015000     EXIT.
015100
015200******************************************************************
015300 0200-NORMALIZE-AGREEMENT.
015400*    NULL-TO-ZERO DEFAULTING.  AG-RATE-PRESENT-SW AND             *
015500*    AG-SUM-PRESENT-SW ARE TESTED, NOT THE NUMERIC FIELDS          *
015600*    THEMSELVES - A COMP-3 FIELD HAS NO WAY TO CARRY ITS OWN       *
015700*    "MISSING" STATE (REQUEST #5311).  AG-STATUS IS ALPHANUMERIC   *
015800*    SO A BLANK FIELD IS ITS OWN NULL, NO SWITCH NEEDED.           *
015900******************************************************************
016000     IF AGR-RATE-IS-PRESENT
016100         MOVE AGR-INTEREST-RATE TO ARP-INTEREST-RATE
016200     ELSE
016300         MOVE WS-ZERO-RATE       TO ARP-INTEREST-RATE
016400     END-IF.
016500
016600     IF AGR-SUM-IS-PRESENT
016700         MOVE AGR-SUM            TO ARP-AMOUNT
016800     ELSE
016900         MOVE WS-ZERO-SUM        TO ARP-AMOUNT
017000     END-IF.
017100
017200     IF AGR-STATUS = SPACES
017300         MOVE SPACES             TO ARP-STATUS
017400     ELSE
017500         MOVE AGR-STATUS         TO ARP-STATUS
017600     END-IF.
017700 0200-EXIT.
017800     EXIT.
017900
018000******************************************************************
018100 0700-OPEN-FILES.
018200******************************************************************
018300     OPEN INPUT  AGRINF
018400          OUTPUT AGRRPTF.
018500
018600     IF NOT AGRINF-OK
018700         DISPLAY 'AGRNORM1 - ERROR OPENING AGRINF, STATUS '
018800                 WS-AGRINF-STATUS UPON CONSOLE-DEVICE
018900         MOVE 16 TO RETURN-CODE
019000         MOVE 'Y' TO WS-AGRINF-EOF-SW
019100     END-IF.
019200 0700-EXIT.
019300     EXIT.
019400
019500******************************************************************
019600 0790-CLOSE-FILES.
019700******************************************************************
019800     CLOSE AGRINF AGRRPTF.
019900 0790-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300 0850-REPORT-RUN-TOTALS.
020400*    NO PRINTED REPORT IS SPECIFIED FOR THIS JOB - A RECORD-COUNT  *
020500*    DISPLAY ONLY, FOR THE OPERATIONS RERUN DESK (REQUEST #7716).  *
020600******************************************************************
020700     DISPLAY 'AGRNORM1 - RECORDS READ    = ' WS-TOTAL-READ.
020800     DISPLAY 'AGRNORM1 - RECORDS WRITTEN = ' WS-TOTAL-WRITTEN.
020900 0850-EXIT.
021000     EXIT.
