000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE BANK                       *
000300* ALL RIGHTS RESERVED                                             *
000400******************************************************************
000500* PROGRAM:  CLIUPDT1                                              *
000600*                                                                 *
000700* READS A SEQUENTIAL FILE OF CLIENT UPDATE REQUESTS AND MERGES    *
000800* EACH ONE ONTO THE CLIENT MASTER FILE, FIELD BY FIELD - ANY      *
000900* FIELD LEFT BLANK ON THE UPDATE REQUEST LEAVES THE MASTER        *
001000* FIELD UNTOUCHED.  CL-UUID ITSELF IS NEVER OVERWRITTEN.  THE     *
001100* MASTER RECORD IS LOCATED BY A SEARCH ALL OF THE CLIENT UUID     *
001200* INDEX TABLE (SEE CLIIDXF BELOW) SINCE THIS BOX HAS NO INDEXED   *
001300* ORGANIZATION AVAILABLE TO IT.                                   *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    CLIUPDT1.
001700 AUTHOR.        DOUG STOUT.
001800 INSTALLATION.  THE SYSTEMS GROUP - RETAIL BANKING.
001900 DATE-WRITTEN.  09/11/89.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENTIAL - BANK INTERNAL USE ONLY.
002200******************************************************************
002300*                       CHANGE LOG                                *
002400******************************************************************
002500* 09/11/89  DWS  ORIGINAL DELIVERY.                                *
002600* 01/23/90  DWS  ADDED NOT-FOUND COUNTER - UPDATE REQUESTS FOR A   *
002700*                CLIENT NO LONGER ON FILE WERE SILENTLY DROPPED.   *
002800* 06/14/92  JRS  SWITCHED THE MASTER LOOKUP FROM A LINEAR TABLE    *
002900*                SCAN TO SEARCH ALL AGAINST AN ASCENDING-KEY       *
003000*                TABLE (REQUEST #4802) - LINEAR SCAN WAS TAKING    *
003100*                TOO LONG ON THE FULL-FILE RERUN.                  *
003200* 03/02/95  DWS  FIELD-MERGE LOGIC PULLED INTO ITS OWN PARAGRAPH   *
003300*                SO EACH FIELD'S BLANK-CHECK IS TESTED AND LOGGED  *
003400*                THE SAME WAY (REQUEST #6107).                     *
003500* 11/05/98  RTM  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS ON     *
003600*                EITHER FILE, NO CHANGE REQUIRED (Y2K PROJECT      *
003700*                TASK #120).                                      *
003800* 04/17/01  KPL  ADDED BAD-REWRITE DUMP DISPLAY USING THE          *
003900*                CLIENT-RECORD-ALPHA REDEFINITION (REQUEST #7290). *
003910* 08/10/03  KPL  ROUTED THE ABEND-PATH DISPLAYS TO THE OPERATOR    *
003920*                CONSOLE (CONSOLE-DEVICE) INSTEAD OF THE SYSOUT    *
003930*                LOG - REQUEST #8200, COMPANION TO ACTUPDT1'S      *
003940*                REQUEST #8201.                                   *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CONSOLE-DEVICE.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT CLIUPDF
005300            ASSIGN TO CLIUPDF
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS IS WS-CLIUPDF-STATUS.
005600
005700     SELECT CLIMSTRF
005800            ASSIGN TO CLIMSTRF
005900            ORGANIZATION IS RELATIVE
006000            ACCESS MODE IS RANDOM
006100            RELATIVE KEY IS WS-CLIENT-RELATIVE-KEY
006200            FILE STATUS IS WS-CLIMSTRF-STATUS.
006300
006400     SELECT CLIIDXF
006500            ASSIGN TO CLIIDXF
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS IS WS-CLIIDXF-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  CLIUPDF
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS.
007600 COPY CLIMSTR REPLACING ==:TAG:== BY ==CLU==.
007700
007800 FD  CLIMSTRF
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0 RECORDS.
008200 COPY CLIMSTR REPLACING ==:TAG:== BY ==CLM==.
008300
008400 FD  CLIIDXF
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     BLOCK CONTAINS 0 RECORDS.
008800 01  CLX-INDEX-RECORD-FD.
008900     05  CLX-FD-UUID                 PIC X(36).
009000     05  CLX-FD-RELATIVE-KEY         PIC 9(08) COMP.
009100
009200 WORKING-STORAGE SECTION.
009300 01  WS-FILE-STATUS-CODES.
009400     05  WS-CLIUPDF-STATUS           PIC X(02) VALUE SPACES.
009500         88  CLIUPDF-OK              VALUE '00'.
009600         88  CLIUPDF-EOF             VALUE '10'.
009700     05  WS-CLIMSTRF-STATUS          PIC X(02) VALUE SPACES.
009800         88  CLIMSTRF-OK             VALUE '00'.
009900     05  WS-CLIIDXF-STATUS           PIC X(02) VALUE SPACES.
010000         88  CLIIDXF-OK              VALUE '00'.
010100         88  CLIIDXF-EOF             VALUE '10'.
010150* --- COMBINED VIEW OF ALL THREE STATUS BYTES, FOR THE ONE-LINE
010160*     ABEND DIAGNOSTIC DISPLAY WHEN MORE THAN ONE FILE IS BAD.
010170 01  WS-ALL-STATUS-ALPHA REDEFINES WS-FILE-STATUS-CODES
010180                                 PIC X(06).
010200
010300 77  WS-CLIUPDF-EOF-SW           PIC X(01) VALUE 'N'.
010400     88  CLU-AT-EOF              VALUE 'Y'.
010500 77  WS-MASTER-FOUND-SW          PIC X(01) VALUE 'N'.
010900     88  MASTER-FOUND            VALUE 'Y'.
011100
011200 COPY UUIDIDX REPLACING ==:TAG:== BY ==CLX==.
011300
011400 77  WS-CLIENT-RELATIVE-KEY      PIC 9(08) COMP.
011500 77  WS-CLIENT-RELKEY-ALPHA REDEFINES WS-CLIENT-RELATIVE-KEY
011550                                 PIC X(04).
011600
011700 01  WS-RUN-COUNTERS.
011800     05  WS-TOTAL-READ               PIC S9(09) COMP VALUE ZERO.
011810     05  WS-TOTAL-READ-ALPHA REDEFINES WS-TOTAL-READ PIC X(04).
011900     05  WS-TOTAL-UPDATED            PIC S9(09) COMP VALUE ZERO.
012000     05  WS-TOTAL-NOT-FOUND          PIC S9(09) COMP VALUE ZERO.
012100
012200 PROCEDURE DIVISION.
012300******************************************************************
012400 0000-MAIN-PROCESS.
012500******************************************************************
012600     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
012700     PERFORM 0760-LOAD-CLIENT-INDEX THRU 0760-EXIT.
012800
012900     PERFORM 0110-READ-CLIUPDF THRU 0110-EXIT.
013000     PERFORM 0100-PROCESS-UPDATES THRU 0100-EXIT
013100             UNTIL CLU-AT-EOF.
013200
013300     PERFORM 0850-REPORT-RUN-TOTALS THRU 0850-EXIT.
013400     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
013500
013600     GOBACK.
013700
013800******************************************************************
013900 0100-PROCESS-UPDATES.
014000******************************************************************
014100     ADD 1 TO WS-TOTAL-READ.
014200     PERFORM 0200-FIND-CLIENT-MASTER THRU 0200-EXIT.
014300
014400     IF MASTER-FOUND
014500         PERFORM 0300-MERGE-CLIENT-FIELDS THRU 0300-EXIT
014600         REWRITE CLM-CLIENT-RECORD
014700         IF NOT CLIMSTRF-OK
014800             DISPLAY 'CLIUPDT1 - CLIMSTRF REWRITE ERROR, STATUS '
014900                     WS-CLIMSTRF-STATUS UPON CONSOLE-DEVICE
015000             DISPLAY 'CLIUPDT1 - BAD RECORD '
015100                     CLM-CR-ALL-BYTES UPON CONSOLE-DEVICE
015200             MOVE 16 TO RETURN-CODE
015300         ELSE
015400             ADD 1 TO WS-TOTAL-UPDATED
015500         END-IF
015600     ELSE
015700         ADD 1 TO WS-TOTAL-NOT-FOUND
015800         DISPLAY 'CLIUPDT1 - CLIENT NOT ON MASTER, UUID '
015900                 CLU-UUID
016000     END-IF.
016100
016200     PERFORM 0110-READ-CLIUPDF THRU 0110-EXIT.
016300 0100-EXIT.
016400     EXIT.
016500
016600******************************************************************
016700 0110-READ-CLIUPDF.
016800******************************************************************
016900     READ CLIUPDF.
017000     IF CLIUPDF-EOF
017100         MOVE 'Y' TO WS-CLIUPDF-EOF-SW
017200     ELSE
017300         IF NOT CLIUPDF-OK
017400             DISPLAY 'CLIUPDT1 - CLIUPDF READ ERROR, STATUS '
017500                     WS-CLIUPDF-STATUS UPON CONSOLE-DEVICE
017600             MOVE 16 TO RETURN-CODE
017700             MOVE 'Y' TO WS-CLIUPDF-EOF-SW
017800         END-IF
017900     END-IF.
018000 0110-EXIT.
018100     EXIT.
018200
018300******************************************************************
018400 0200-FIND-CLIENT-MASTER.
018500******************************************************************
018600     MOVE 'N' TO WS-MASTER-FOUND-SW.
018700     SET CLX-T-IDX TO 1.
018800     SEARCH ALL CLX-INDEX-TABLE
019000         WHEN CLX-T-UUID (CLX-T-IDX) = CLU-UUID
019100             MOVE CLX-T-RELATIVE-KEY (CLX-T-IDX)
019200                                     TO WS-CLIENT-RELATIVE-KEY
019300             READ CLIMSTRF
019400             IF CLIMSTRF-OK
019500                 MOVE 'Y' TO WS-MASTER-FOUND-SW
019600             END-IF
019700     END-SEARCH.
019800 0200-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200 0300-MERGE-CLIENT-FIELDS.
020300*    FIELD-MERGE UPDATE RULE - ONE IF PER FIELD, CLU-UUID ITSELF   *
020400*    NEVER PARTICIPATES.  EVERY FIELD ON THIS RECORD IS            *
020500*    ALPHANUMERIC, SO "UNSET" MEANS ALL SPACES.                    *
020600******************************************************************
020700     IF CLU-MANAGER-UUID NOT = SPACES
020800         MOVE CLU-MANAGER-UUID  TO CLM-MANAGER-UUID
020900     END-IF.
021000
021100     IF CLU-STATUS NOT = SPACES
021200         MOVE CLU-STATUS        TO CLM-STATUS
021300     END-IF.
021400
021500     IF CLU-TAX-CODE NOT = SPACES
021600         MOVE CLU-TAX-CODE      TO CLM-TAX-CODE
021700     END-IF.
021800
021900     IF CLU-FIRST-NAME NOT = SPACES
022000         MOVE CLU-FIRST-NAME    TO CLM-FIRST-NAME
022100     END-IF.
022200
022300     IF CLU-LAST-NAME NOT = SPACES
022400         MOVE CLU-LAST-NAME     TO CLM-LAST-NAME
022500     END-IF.
022600
022700     IF CLU-EMAIL NOT = SPACES
022800         MOVE CLU-EMAIL         TO CLM-EMAIL
022900     END-IF.
023000
023100     IF CLU-ADDRESS NOT = SPACES
023200         MOVE CLU-ADDRESS       TO CLM-ADDRESS
023300     END-IF.
023400
023500     IF CLU-PHONE NOT = SPACES
023600         MOVE CLU-PHONE         TO CLM-PHONE
023700     END-IF.
023800 0300-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200 0700-OPEN-FILES.
024300******************************************************************
024400     OPEN INPUT CLIUPDF
024500                CLIIDXF
024600          I-O   CLIMSTRF.
024700
024800     IF NOT CLIUPDF-OK
024900         DISPLAY 'CLIUPDT1 - ERROR OPENING CLIUPDF, STATUS '
025000                 WS-CLIUPDF-STATUS UPON CONSOLE-DEVICE
025100         MOVE 16 TO RETURN-CODE
025200         MOVE 'Y' TO WS-CLIUPDF-EOF-SW
025300     END-IF.
025400
025500     IF NOT CLIMSTRF-OK
025600         DISPLAY 'CLIUPDT1 - ERROR OPENING CLIMSTRF, STATUS '
025700                 WS-CLIMSTRF-STATUS UPON CONSOLE-DEVICE
025800         MOVE 16 TO RETURN-CODE
025900         MOVE 'Y' TO WS-CLIUPDF-EOF-SW
026000     END-IF.
026100 0700-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500 0760-LOAD-CLIENT-INDEX.
026600******************************************************************
026700     MOVE ZERO TO CLX-INDEX-COUNT.
026800     PERFORM 0765-READ-ONE-INDEX-ENTRY THRU 0765-EXIT
026900             UNTIL CLIIDXF-EOF.
027000 0760-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400 0765-READ-ONE-INDEX-ENTRY.
027500******************************************************************
027600     READ CLIIDXF.
027700     IF CLIIDXF-EOF
027800         CONTINUE
027900     ELSE
028000         ADD 1 TO CLX-INDEX-COUNT
028100         MOVE CLX-FD-UUID
028200             TO CLX-T-UUID (CLX-INDEX-COUNT)
028300         MOVE CLX-FD-RELATIVE-KEY
028400             TO CLX-T-RELATIVE-KEY (CLX-INDEX-COUNT)
028500     END-IF.
028600 0765-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000 0790-CLOSE-FILES.
029100******************************************************************
029200     CLOSE CLIUPDF CLIIDXF CLIMSTRF.
029300 0790-EXIT.
029400     EXIT.
029500
029600******************************************************************
029700 0850-REPORT-RUN-TOTALS.
029800*    NO PRINTED REPORT IS SPECIFIED FOR THIS JOB - DISPLAY ONLY,   *
029900*    THE SAME WAY CALCCOST DISPLAYS ITS RUN-END DIAGNOSTICS.       *
030000******************************************************************
030100     DISPLAY 'CLIUPDT1 - RECORDS READ      = ' WS-TOTAL-READ.
030200     DISPLAY 'CLIUPDT1 - RECORDS UPDATED   = ' WS-TOTAL-UPDATED.
030300     DISPLAY 'CLIUPDT1 - RECORDS NOT FOUND = ' WS-TOTAL-NOT-FOUND.
030400 0850-EXIT.
030500     EXIT.
