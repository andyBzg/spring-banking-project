000100******************************************************************
000200*    FXRATE   --  CURRENCY EXCHANGE RATE RECORD AND TABLE         *
000300*    FD LAYOUT FOR THE CURRENCY RATE REFERENCE FILE (FXRATEF)     *
000400*    PLUS THE IN-MEMORY RATE TABLE XFRPOST1 BUILDS FROM IT AT     *
000500*    START OF RUN.  THE TABLE IS KEPT IN ASCENDING CURRENCY-CODE  *
000600*    ORDER AND PROBED WITH SEARCH ALL, THE SAME WAY CALCCOST      *
000700*    ONCE SEARCHED ITS HEALTH-PLAN TABLE IN WORKING-STORAGE.      *
000800******************************************************************
000900 01  FX-RATE-RECORD-FD.
001000     05  FX-CURRENCY-CODE            PIC X(03).
001100     05  FX-RATE-TO-BASE             PIC S9(07)V9(06) COMP-3.
001400     05  FILLER                      PIC X(06).
