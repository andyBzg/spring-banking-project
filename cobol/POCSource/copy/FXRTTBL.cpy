000100******************************************************************
000200*    FXRTTBL  --  IN-MEMORY CURRENCY RATE TABLE                   *
000300*    WORKING-STORAGE COMPANION TO FXRATE.  LOADED ONCE AT START   *
000400*    OF RUN FROM FXRATEF BY 0750-LOAD-RATE-TABLE, KEPT IN         *
000500*    ASCENDING CURRENCY-CODE ORDER, AND PROBED WITH SEARCH ALL.   *
000600******************************************************************
000700 01  FX-RATE-TABLE-AREA.
000800     05  FX-RATE-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
000850     05  FILLER                      PIC X(02).
000900     05  FX-RATE-TABLE OCCURS 1 TO 200 TIMES
001000                 DEPENDING ON FX-RATE-TABLE-COUNT
001100                 ASCENDING KEY IS FX-T-CURRENCY-CODE
001200                 INDEXED BY FX-T-IDX.
001300         10  FX-T-CURRENCY-CODE      PIC X(03).
001400         10  FX-T-RATE-TO-BASE       PIC S9(07)V9(06) COMP-3.
