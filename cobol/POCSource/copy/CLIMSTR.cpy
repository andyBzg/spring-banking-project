000100******************************************************************
000200*    CLIMSTR  --  CLIENT MASTER RECORD LAYOUT                     *
000300*    COMMON COPYBOOK FOR CLIENT MASTER FILE (CLIMSTRF) AND THE    *
000400*    CLIENT UPDATE-REQUEST FILE (CLIUPDF).  INSTANTIATED TWICE    *
000500*    BY THE CALLING PROGRAM USING REPLACING ==:TAG:== BY THE      *
000600*    CALLER'S OWN PREFIX (CLM- FOR THE MASTER BUFFER, CLU- FOR    *
000700*    THE UPDATE-REQUEST BUFFER) SO ONE LAYOUT SERVES BOTH SIDES   *
000800*    OF THE FIELD-MERGE, THE SAME WAY CUSTCOPY SERVED CSTOUT-REC  *
000900*    AND WS-CUST-REC ON THE OLD SAM1 JOB.                         *
001000*                                                                 *
001100*    A FIELD IS "UNSET" ON THE UPDATE-REQUEST SIDE WHEN IT IS     *
001200*    ALL SPACES.  NO NUMERIC FIELDS APPEAR ON THIS RECORD.        *
001300******************************************************************
001400 01  :TAG:-CLIENT-RECORD.
001500     05  :TAG:-UUID                  PIC X(36).
001600     05  :TAG:-MANAGER-UUID          PIC X(36).
001700     05  :TAG:-STATUS                PIC X(10).
001800         88  :TAG:-STATUS-ACTIVE     VALUE 'ACTIVE'.
001900         88  :TAG:-STATUS-BLOCKED    VALUE 'BLOCKED'.
002000     05  :TAG:-TAX-CODE              PIC X(20).
002100     05  :TAG:-FIRST-NAME            PIC X(50).
002200     05  :TAG:-LAST-NAME             PIC X(50).
002300     05  :TAG:-EMAIL                 PIC X(50).
002400     05  :TAG:-ADDRESS               PIC X(100).
002500     05  :TAG:-PHONE                 PIC X(20).
002600     05  FILLER                      PIC X(08).
002700*                                                                 *
002800* ---  RAW-BYTE VIEW OF THE RECORD, USED BY 0900-DUMP-BAD-RECORD  *
002900*      IN THE CALLING PROGRAM WHEN A REWRITE FAILS AND THE        *
003000*      OPERATOR NEEDS THE RECORD DISPLAYED ON THE JOB LOG.        *
003100******************************************************************
003200 01  :TAG:-CLIENT-RECORD-ALPHA REDEFINES :TAG:-CLIENT-RECORD.
003300     05  :TAG:-CR-ALL-BYTES          PIC X(380).
