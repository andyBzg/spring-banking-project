000100******************************************************************
000200*    UUIDIDX  --  UUID TO RELATIVE-KEY INDEX TABLE                *
000300*    RELATIVE ORGANIZATION HAS NO ALTERNATE KEY OF ITS OWN, AND   *
000400*    INDEXED ORGANIZATION IS NOT AVAILABLE ON THIS BOX, SO EACH   *
000500*    RELATIVE MASTER FILE (CLIMSTRF, ACCTMSTR) CARRIES A          *
000600*    COMPANION SEQUENTIAL KEY FILE OF (UUID, RELATIVE-KEY) PAIRS  *
000700*    IN ASCENDING UUID ORDER.  THE OWNING PROGRAM LOADS THE KEY   *
000800*    FILE INTO THIS TABLE ONCE AT START OF RUN AND PROBES IT      *
000900*    WITH SEARCH ALL TO TURN A UUID INTO THE RELATIVE KEY NEEDED  *
001000*    FOR A RANDOM READ/REWRITE OF THE MASTER FILE.                *
001100*    INSTANTIATED BY REPLACING ==:TAG:== BY ==CLX== (CLIENT) OR   *
001200*    ==ACX== (ACCOUNT).                                           *
001300******************************************************************
001400 01  :TAG:-INDEX-AREA.
001500     05  :TAG:-INDEX-COUNT           PIC S9(08) COMP VALUE ZERO.
001550     05  FILLER                      PIC X(02).
001600     05  :TAG:-INDEX-TABLE OCCURS 1 TO 5000 TIMES
001700                 DEPENDING ON :TAG:-INDEX-COUNT
001800                 ASCENDING KEY IS :TAG:-T-UUID
001900                 INDEXED BY :TAG:-T-IDX.
002000         10  :TAG:-T-UUID            PIC X(36).
002100         10  :TAG:-T-RELATIVE-KEY    PIC 9(08) COMP.
