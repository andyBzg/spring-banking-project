000100******************************************************************
000200*    TXNREC   --  TRANSACTION RECORD LAYOUT                       *
000300*    COMMON COPYBOOK FOR THE TRANSFER-REQUEST INPUT FILE          *
000400*    (TXNFILE) AND THE POSTED-TRANSACTIONS OUTPUT FILE            *
000500*    (TXNPOST).  INSTANTIATED TWICE BY XFRPOST1 VIA               *
000600*    REPLACING ==:TAG:== BY ==TXI== (INPUT SIDE) AND ==TXO==      *
000700*    (POSTED-OUTPUT SIDE).                                        *
000800*                                                                 *
000900*    :TAG:-UUID MAY ARRIVE BLANK ON THE INPUT SIDE -- THE         *
001000*    POSTING RUN ASSIGNS ONE BEFORE THE RECORD IS WRITTEN TO      *
001100*    TXNPOST (SEE 0600-WRITE-POSTED IN XFRPOST1).                 *
001200******************************************************************
001300 01  :TAG:-TRANSACTION-RECORD.
001400     05  :TAG:-UUID                  PIC X(36).
001500     05  :TAG:-DEBIT-ACCT-UUID       PIC X(36).
001600     05  :TAG:-CREDIT-ACCT-UUID      PIC X(36).
001700     05  :TAG:-TYPE                  PIC X(10).
001800         88  :TAG:-TYPE-TRANSFER     VALUE 'TRANSFER'.
001900         88  :TAG:-TYPE-REFUND       VALUE 'REFUND'.
002000     05  :TAG:-CURRENCY-CODE         PIC X(03).
002100     05  :TAG:-AMOUNT                PIC S9(13)V9(2) COMP-3.
002200     05  :TAG:-DESCRIPTION           PIC X(100).
002300     05  FILLER                      PIC X(11).
