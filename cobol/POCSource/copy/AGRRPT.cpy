000100******************************************************************
000200*    AGRRPT   --  AGREEMENT REPORT RECORD LAYOUT                  *
000300*    OUTPUT LAYOUT FOR THE AGREEMENT REPORT FILE (AGRRPTF)        *
000400*    WRITTEN BY AGRNORM1 -- ONE RECORD PER AGREEMENT, NULLS       *
000500*    ALREADY DEFAULTED TO ZERO OR SPACES BY THE TIME IT GETS      *
000600*    HERE (SEE 0200-NORMALIZE-AGREEMENT).                         *
000700******************************************************************
001000 01  ARP-AGREEMENT-REPORT-RECORD.
001100     05  ARP-INTEREST-RATE           PIC S9(2)V9(4) COMP-3.
001200     05  ARP-STATUS                  PIC X(10).
001300     05  ARP-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001400     05  FILLER                      PIC X(08).
