000100******************************************************************
000200*    RJCTREC  --  REJECTED-TRANSACTION RECORD LAYOUT              *
000300*    OUTPUT LAYOUT FOR THE REJECTED-TRANSACTIONS FILE (TXNREJ)    *
000400*    WRITTEN BY XFRPOST1.  CARRIES THE SAME FIELDS AS THE         *
000500*    TRANSACTION RECORD PLUS THE REJECT-REASON CODE ASSIGNED BY   *
000600*    0300-VALIDATE-TRANSFER.  RESTATED RATHER THAN BUILT ON TOP   *
000700*    OF TXNREC SO THE REJECT FILE'S LAYOUT CAN CHANGE WITHOUT     *
000800*    DISTURBING THE POSTED-TRANSACTIONS LAYOUT, THE WAY THE OLD   *
000900*    SHOP KEPT PATERR SEPARATE FROM PATINS ON CALCCOST.           *
001000******************************************************************
001100 01  RJT-REJECT-RECORD.
001200     05  RJT-UUID                    PIC X(36).
001300     05  RJT-DEBIT-ACCT-UUID         PIC X(36).
001400     05  RJT-CREDIT-ACCT-UUID        PIC X(36).
001500     05  RJT-TYPE                    PIC X(10).
001600     05  RJT-CURRENCY-CODE           PIC X(03).
001700     05  RJT-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001800     05  RJT-DESCRIPTION             PIC X(100).
001900     05  RJT-REASON-CODE             PIC X(10).
002000         88  RJT-ACCOUNT-NOT-FOUND   VALUE 'ACCTNOFND'.
002100         88  RJT-AMOUNT-NOT-POSTIVE  VALUE 'AMTNOTPOS'.
002200         88  RJT-CLIENT-NOT-ACTIVE   VALUE 'CLINACTV'.
002300         88  RJT-ACCOUNT-NOT-ACTIVE  VALUE 'ACTINACTV'.
002400         88  RJT-INSUFF-FUNDS        VALUE 'NSF'.
002500     05  FILLER                      PIC X(11).
