000100******************************************************************
000200*    ACCMSTR  --  ACCOUNT MASTER RECORD LAYOUT                    *
000300*    COMMON COPYBOOK FOR THE ACCOUNT MASTER FILE (ACCTMSTR), THE  *
000400*    ACCOUNT UPDATE-REQUEST FILE (ACTUPDF), AND THE DEBIT-SIDE/   *
000500*    CREDIT-SIDE WORKING COPIES HELD BY THE TRANSFER-POSTING      *
000600*    JOB WHILE A TRANSFER IS BEING VALIDATED AND POSTED.          *
000700*    INSTANTIATED BY REPLACING ==:TAG:== BY THE CALLER'S PREFIX   *
000800*    (ACM-, ACU-, DBA-, CRA- ... SAME IDEA AS CUSTCOPY ON SAM1).  *
000900*                                                                 *
001000*    AC-BALANCE IS "UNSET" ON AN UPDATE-REQUEST RECORD ONLY WHEN  *
001100*    THE COMPANION LOW-VALUE SWITCH :TAG:-BALANCE-LOVALUE-SW IS   *
001200*    ON; THE ACCOUNT FIELD-MERGE BATCH ALWAYS SUPPLIES AN         *
001300*    EXPLICIT BALANCE AND CURRENCY CODE ON ITS UPDATE REQUESTS,   *
001400*    SO IN PRACTICE THIS SWITCH STAYS OFF (SPACE) ON THAT JOB.    *
001500******************************************************************
001600 01  :TAG:-ACCOUNT-RECORD.
001700     05  :TAG:-UUID                  PIC X(36).
001800     05  :TAG:-CLIENT-UUID           PIC X(36).
001900     05  :TAG:-NAME                  PIC X(50).
002000     05  :TAG:-TYPE                  PIC X(10).
002100         88  :TAG:-TYPE-CURRENT      VALUE 'CURRENT'.
002200         88  :TAG:-TYPE-SAVINGS      VALUE 'SAVINGS'.
002300     05  :TAG:-STATUS                PIC X(10).
002400         88  :TAG:-STATUS-ACTIVE     VALUE 'ACTIVE'.
002500         88  :TAG:-STATUS-BLOCKED    VALUE 'BLOCKED'.
002600         88  :TAG:-STATUS-CLOSED     VALUE 'CLOSED'.
002700     05  :TAG:-BALANCE               PIC S9(13)V9(2) COMP-3.
002710*        RAW-BYTE VIEW OF THE PACKED BALANCE, USED ON THE DUMP
002720*        DISPLAY WHEN A REWRITE COMES BACK WITH A BAD FILE STATUS.
002730     05  :TAG:-BALANCE-ALPHA REDEFINES :TAG:-BALANCE PIC X(08).
002800     05  :TAG:-CURRENCY-CODE         PIC X(03).
002900     05  :TAG:-BALANCE-LOVALUE-SW    PIC X(01) VALUE SPACE.
003000         88  :TAG:-BALANCE-IS-UNSET  VALUE LOW-VALUE.
003100     05  FILLER                      PIC X(06).
