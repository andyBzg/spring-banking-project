000100******************************************************************
000200*    AGRREC   --  AGREEMENT RECORD LAYOUT                         *
000300*    INPUT LAYOUT FOR THE AGREEMENT INPUT FILE (AGRINF), READ     *
000400*    IN FILE ORDER BY AGRNORM1 WITH NO KEYED LOOKUP.               *
000500*                                                                 *
000600*    COBOL HAS NO NATIVE NULL FOR A COMP-3 ITEM, SO THE UPSTREAM  *
000700*    EXTRACT THAT BUILDS THIS FILE CARRIES A LOW-VALUE PRESENCE   *
000800*    SWITCH ALONGSIDE EACH NULLABLE NUMERIC FIELD; AGRNORM1 TESTS *
000900*    THE SWITCH RATHER THAN THE NUMERIC FIELD ITSELF.  AG-STATUS  *
001000*    IS ALPHANUMERIC SO A BLANK FIELD SERVES AS ITS OWN "NULL".   *
001100******************************************************************
001200 01  AGR-AGREEMENT-RECORD.
001300     05  AGR-UUID                    PIC X(36).
001400     05  AGR-ACCOUNT-UUID            PIC X(36).
001500     05  AGR-PRODUCT-UUID            PIC X(36).
001600     05  AGR-INTEREST-RATE           PIC S9(2)V9(4) COMP-3.
002000     05  AGR-RATE-PRESENT-SW         PIC X(01) VALUE SPACE.
002100         88  AGR-RATE-IS-PRESENT     VALUE 'Y'.
002200     05  AGR-STATUS                  PIC X(10).
002300         88  AGR-STATUS-ACTIVE       VALUE 'ACTIVE'.
002400         88  AGR-STATUS-CLOSED       VALUE 'CLOSED'.
002500         88  AGR-STATUS-PENDING      VALUE 'PENDING'.
002600     05  AGR-SUM                     PIC S9(13)V9(2) COMP-3.
002700     05  AGR-SUM-PRESENT-SW          PIC X(01) VALUE SPACE.
002800         88  AGR-SUM-IS-PRESENT      VALUE 'Y'.
002900     05  FILLER                      PIC X(08).
